000100********************************************
000110*
000120*  RECORD DEFINITION FOR RE-CONTROL-FILE
000130*     USES RRN = 1 ONLY - ONE RECORD FILE
000140*
000150*  HOLDS RUN HOUSEKEEPING FOR THE RULE
000160*  ENGINE MODULE.  NO RULE DATA IS HELD
000170*  HERE - ONLY SWITCHES POINTING AT WHERE
000180*  A RULE TABLE WOULD BE FOUND ONCE ONE
000190*  IS DELIVERED FOR A GIVEN INSTALLATION.
000200********************************************
000210*
000220* FILE SIZE APPROX 280 BYTES, PADDED TO 512.
000230*
000240* 12/03/84 VBC - CREATED.
000250* 02/11/89 VBC - ADDED RE-OPERATOR-ID.
000260* 25/04/93 JDS - ADDED RE-RUN-SWITCHES BLOCK
000270*                SO A HALF-BUILT FIRST
000280*                RECORD CAN BE DETECTED.
000290* 14/09/98 VBC - Y2K: RE-RUN-DATE AND                             Y2K9809 
000300*                RE-LAST-GOOD-RUN-DATE                            Y2K9809 
000310*                CONFIRMED AS PIC 9(8)                            Y2K9809 
000320*                (FULL 4 DIGIT CENTURY).                          Y2K9809 
000330*                NO 2 DIGIT YEAR FIELD                            Y2K9809 
000340*                EVER EXISTED IN THIS REC.                        Y2K9809 
000350* 11/06/03 VBC - ADDED RE-RULE-SOURCE-IND                         CR0306  
000360*                AHEAD OF A FILE-BASED RULE                       CR0306  
000370*                TABLE - NOT YET IN USE.                          CR0306  
000380* 30/01/20 VBC - ADDED RE-SHOP-IDENTIFICATION                     CR2001  
000390*                BLOCK SO THE LOG HEADER CAN                      CR2001  
000400*                CARRY A SITE NAME ONCE MORE                      CR2001  
000410*                THAN ONE CUSTOMER IS LIVE.                       CR2001  
000420* 09/03/26 VBC - RESIZED FILLER FOR RE-RUN-                       CR2603  
000430*                COUNTS WIDENED FROM 9(5) TO                      CR2603  
000440*                9(7) - SITES RUNNING DAILY                       CR2603  
000450*                WERE WRAPPING THE OLD FIELD.                     CR2603  
000460*
000470 01  RE-CONTROL-RECORD.
000480*
000490*    SHOP / INSTALLATION IDENTITY - ONE SITE                      CR2001  
000500*    PER CONTROL FILE FOR THIS RELEASE.
000510     03  RE-SHOP-IDENTIFICATION.
000520         05  RE-SHOP-NAME        PIC X(60).
000530         05  RE-SHOP-ADDR-1      PIC X(32).
000540         05  RE-SHOP-ADDR-2      PIC X(32).
000550         05  RE-SHOP-ADDR-3      PIC X(32).
000560         05  RE-SHOP-POST-CODE   PIC X(10).
000570         05  RE-SHOP-PHONE       PIC X(12).
000580*
000590*    RUN IDENTITY - SET FRESH BY RE000 AT
000600*    THE START OF EVERY RUN.
000610     03  RE-RUN-IDENTITY.
000620         05  RE-RUN-DATE         PIC 9(8).                        Y2K9809 
000630         05  RE-RUN-SEQ          PIC 9(4) COMP.
000640         05  RE-NEXT-RUN-SEQ     PIC 9(4) COMP.
000650         05  RE-LAST-GOOD-RUN-DATE PIC 9(8).                      Y2K9809 
000660         05  RE-OPERATOR-ID      PIC X(8).
000670*
000680*    RUN DATE IN ALTERNATE NATIONAL FORMS -
000690*    SAME TECHNIQUE AS USED ACROSS THE REST
000700*    OF THE SUITE FOR UK / USA / INTL DATES.
000710     03  RE-DATE-WORK.
000720         05  RE-DATE-SWAP        PIC XX.
000730         05  RE-DATE-STD         PIC X(10).
000740         05  RE-DATE-UK  REDEFINES RE-DATE-STD.
000750             07  RE-UK-DD        PIC XX.
000760             07  FILLER          PIC X.
000770             07  RE-UK-MM        PIC XX.
000780             07  FILLER          PIC X.
000790             07  RE-UK-CCYY      PIC X(4).
000800         05  RE-DATE-USA REDEFINES RE-DATE-STD.
000810             07  RE-USA-MM       PIC XX.
000820             07  FILLER          PIC X.
000830             07  RE-USA-DD       PIC XX.
000840             07  FILLER          PIC X.
000850             07  FILLER          PIC X(4).
000860         05  RE-DATE-INTL REDEFINES RE-DATE-STD.
000870             07  RE-INTL-CCYY    PIC X(4).
000880             07  FILLER          PIC X.
000890             07  RE-INTL-MM      PIC XX.
000900             07  FILLER          PIC X.
000910             07  RE-INTL-DD      PIC XX.
000920*
000930*    RULE TABLE POINTER - ALWAYS 'NOT LOADED'                     CR0306  
000940*    UNTIL A SITE TAKES DELIVERY OF ITS OWN                       CR0306  
000950*    RULE TABLE.  NO SUCH TABLE EXISTS YET.                       CR0306  
000960     03  RE-RULE-TABLE-STATUS.
000970         05  RE-RULE-TABLE-LOADED PIC X.
000980             88  RE-RULES-LOADED     VALUE 'Y'.
000990             88  RE-RULES-NOT-LOADED VALUE 'N'.
001000         05  RE-RULE-COUNT       PIC 9(5) COMP-3.
001010         05  RE-RULE-SOURCE-IND  PIC X.                           CR0306  
001020             88  RE-RULE-SOURCE-NONE  VALUE 'N'.
001030             88  RE-RULE-SOURCE-FILE  VALUE 'F'.
001040             88  RE-RULE-SOURCE-TABLE VALUE 'T'.
001050*
001060*    RUN-STATE SWITCHES - SET BY RE000 SO A                       CR0293  
001070*    RESTART CAN TELL A HALF-DONE RUN FROM                        CR0293  
001080*    A CLEAN ONE.  SEE 25/04/93 ABOVE.                            CR0293  
001090     03  RE-RUN-SWITCHES.
001100         05  RE-SW-START-OF-RUN  PIC X.
001110             88  RE-START-OF-RUN-DONE VALUE 'Y'.
001120         05  RE-SW-RULES-PRESENT PIC X.
001130             88  RE-RULES-ARE-PRESENT VALUE 'Y'.
001140             88  RE-RULES-ARE-ABSENT  VALUE 'N'.
001150         05  RE-SW-ABORT         PIC X.
001160             88  RE-ABORT-RUN        VALUE 'Y'.
001170             88  RE-RUN-OK           VALUE 'N'.
001180         05  RE-SW-END-OF-RUN    PIC X.
001190             88  RE-END-OF-RUN-DONE   VALUE 'Y'.
001200*
001210*    RUN COUNTS - WIDENED 09/03/26, SEE                           CR2603  
001220*    ABOVE - WAS 9(5), SITES RUNNING DAILY                        CR2603  
001230*    WERE WRAPPING THE COUNTER.                                   CR2603  
001240     03  RE-RUN-COUNTS.
001250         05  RE-CT-RECORDS-READ  PIC 9(7) COMP.                   CR2603  
001260         05  RE-CT-RECORDS-WRITTEN PIC 9(7) COMP.                 CR2603  
001270         05  RE-CT-RULES-FIRED   PIC 9(7) COMP.                   CR2603  
001280         05  RE-CT-NO-RULE-RUNS  PIC 9(7) COMP.                   CR2603  
001290         05  RE-CT-ERRORS        PIC 9(5) COMP.
001300*
001310*    ROUNDING FILLER - TAKES THE RECORD UP
001320*    TO A CLEAN 512 BYTE BLOCK FOR THE I/O.
001330     03  FILLER                  PIC X(184).
