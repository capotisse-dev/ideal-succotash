000100*****************************************************************
000110*
000120*              RULE  ENGINE  -  START  OF  DAY  /  CONTROL
000130*         Housekeeping shell for the rule-engine sub-system.
000140*         No rule tables have been delivered for this install-
000150*         ation, so this run performs control-file and log
000160*         bookkeeping ONLY.  See 2000-CHECK-RULE-TABLES below.
000170*
000180*****************************************************************
000190*
000200 IDENTIFICATION          DIVISION.
000210*===============================
000220*
000230***
000240 PROGRAM-ID.             RE000.
000250***
000260 AUTHOR.                 V B COEN.
000270 INSTALLATION.           APPLEWOOD COMPUTERS.
000280 DATE-WRITTEN.           12/03/84.
000290 DATE-COMPILED.
000300 SECURITY.               COPYRIGHT (C) 1984-2026 & LATER,
000310                         V B COEN.  DISTRIBUTED UNDER THE
000320                         GNU GENERAL PUBLIC LICENSE. SEE
000330                         FILE COPYING FOR DETAIL.
000340***
000350*    REMARKS.            RULE ENGINE START OF DAY / CONTROL PGM.
000360*
000370***
000380*    VERSION.            SEE PROG-NAME IN WS.
000390*
000400*    CALLED MODULES.     NONE.
000410***
000420*    FILES USED.         RE-CONTROL-FILE (RELATIVE, RRN 1).
000430*                        RE-LOG-FILE     (LINE SEQUENTIAL).
000440***
000450*    ERROR MESSAGES USED.
000460*                        RE001, RE002.
000470***
000480*
000490**************************************************************
000500* CHANGES:
000510* 12/03/84 VBC -     CREATED.  CONTROL SHELL FOR THE RULE
000520*                    ENGINE MODULE.  HANDLES START OF DAY AND
000530*                    END OF DAY HOUSEKEEPING ONLY AS NO RULE
000540*                    TABLES HAVE YET BEEN SPECIFIED FOR ANY
000550*                    CUSTOMER SITE.
000560* 19/07/86 VBC -     ADDED RUN-SEQUENCE NUMBERING TO THE
000570*                    CONTROL RECORD SO TWO RUNS ON THE SAME
000580*                    DAY CAN BE TOLD APART ON THE LOG.
000590* 02/11/89 VBC - .01 OPERATOR-ID NOW CAPTURED AT SIGN-ON AND
000600*                    HELD ON THE CONTROL RECORD FOR AUDIT.
000610* 25/04/93 JDS - .02 FIX ABEND WHEN CONTROL FILE HAD NEVER
000620*                    BEEN INITIALISED - NOW BUILDS A ZERO
000630*                    RECORD AT RRN 1 ON FIRST USE.
000640* 14/09/98 VBC - .03 Y2K: RUN-DATE & LAST-GOOD-RUN-DATE RE-
000650*                    CONFIRMED AS FULL 4 DIGIT CENTURY FIELDS.
000660*                    NO 2 DIGIT YEAR FIELDS REMAIN IN WSRECTL.
000670* 02/02/99 VBC - .04 TESTED CONTROL RECORD ACROSS 1999/2000
000680*                    YEAR END - CLEAN.  NO FURTHER ACTION.
000690* 11/06/03 VBC - .05 ADDED RE-RULE-SOURCE-IND TO CONTROL REC
000700*                    AHEAD OF A POSSIBLE FUTURE FILE-BASED
000710*                    RULE TABLE - NOT YET IN USE.
000720* 17/02/09 VBC - 2.0 MIGRATED FOR OPEN COBOL COMPILATION.
000730* 21/11/14 VBC - .06 WS-REPLY, RE-LOG-STATUS NOW PART OF
000740*                    RE-WORK-AREA FOR CONSISTENCY WITH THE
000750*                    REST OF THE SUITE.
000760* 30/01/20 VBC - .07 UPSI-0 TEST/LIVE SWITCH ADDED SO THIS
000770*                    SHELL CAN BE RUN IN A TEST REGION WITHOUT
000780*                    TOUCHING THE LIVE CONTROL FILE.
000790* 09/03/26 VBC - 1.0 CONTROL SHELL RELEASED PENDING DELIVERY
000800*                    OF RULE TABLES FOR THIS INSTALLATION - NO
000810*                    RULES EXIST YET SO 2000-CHECK-RULE-TABLES
000820*                    EVALUATES NONE, IT ONLY LOGS THE FACT.
000830**************************************************************
000840*
000850 ENVIRONMENT             DIVISION.
000860*===============================
000870*
000880 CONFIGURATION           SECTION.
000890 SOURCE-COMPUTER.        IBM-370.
000900 OBJECT-COMPUTER.        IBM-370.
000910 SPECIAL-NAMES.
000920     C01                 IS TOP-OF-FORM
000930     CLASS RE-NUMERIC-SWITCH IS '0' THRU '9'
000940     UPSI-0 ON  STATUS   IS RE-TEST-RUN-SWITCH
000950     UPSI-0 OFF STATUS   IS RE-LIVE-RUN-SWITCH.
000960*
000970 INPUT-OUTPUT            SECTION.
000980 FILE-CONTROL.
000990     SELECT  RE-CONTROL-FILE  ASSIGN    TO RECTL
001000             ORGANIZATION     IS RELATIVE
001010             ACCESS MODE      IS RANDOM
001020             RELATIVE KEY     IS RE-CONTROL-RRN
001030             FILE STATUS      IS RE-CONTROL-STATUS.
001040*
001050     SELECT  RE-LOG-FILE      ASSIGN    TO RELOG
001060             ORGANIZATION     IS LINE SEQUENTIAL
001070             FILE STATUS      IS RE-LOG-STATUS.
001080*
001090 DATA                    DIVISION.
001100*================================
001110*
001120 FILE                    SECTION.
001130*
001140 FD  RE-CONTROL-FILE
001150     LABEL RECORDS       ARE STANDARD.
001160 COPY "wsrectl.cob".
001170*
001180 FD  RE-LOG-FILE
001190     LABEL RECORDS       ARE STANDARD.
001200 01  RE-LOG-RECORD.
001210     03  RE-LOG-TEXT         PIC X(100).
001220     03  FILLER              PIC X(32).
001230*
001240 WORKING-STORAGE         SECTION.
001250*------------------------------
001260 77  PROG-NAME               PIC X(15) VALUE 'RE000 (1.00)'.
001270 77  RE-CONTROL-RRN          PIC 9(4)  COMP VALUE 1.
001280*
001290 01  RE-WORK-AREA.
001300     03  RE-TODAYS-DATE      PIC 9(8).
001310     03  RE-CONTROL-STATUS   PIC XX    VALUE ZERO.
001320     03  RE-LOG-STATUS       PIC XX    VALUE ZERO.
001330     03  WS-REPLY            PIC X.                               CR1114  
001340     03  FILLER              PIC X(10).
001350*
001360 01  RE-ERROR-MESSAGES.
001370     03  RE001  PIC X(40) VALUE
001380             'RE001 CONTROL FILE OPEN ERROR  - STATUS ='.
001390     03  RE002  PIC X(40) VALUE
001400             'RE002 CONTROL RECORD READ ERROR - STATUS='.
001410     03  RE-ABORT-MSG PIC X(40) VALUE
001420             'RE000 RUN ABORTED - SEE RE-LOG FOR DETAIL'.
001430     03  FILLER              PIC X(12).
001440*
001450 PROCEDURE               DIVISION.
001460*================================
001470*
001480 0000-MAIN-LOGIC.
001490     PERFORM  1000-START-OF-RUN        THRU 1000-EXIT.
001500     PERFORM  2000-CHECK-RULE-TABLES   THRU 2000-EXIT.
001510     PERFORM  9000-END-OF-RUN          THRU 9000-EXIT.
001520     STOP     RUN.
001530*
001540 1000-START-OF-RUN.
001550*  Open the control record, building it on first use, then
001560*  open today's log and write the run header.  03/03 entries.
001570     MOVE     ZERO  TO  RE-CT-RECORDS-READ
001580                         RE-CT-RECORDS-WRITTEN
001590                         RE-CT-RULES-FIRED
001600                         RE-CT-NO-RULE-RUNS
001610                         RE-CT-ERRORS.
001620     ACCEPT   RE-TODAYS-DATE  FROM DATE YYYYMMDD.
001630     OPEN     I-O  RE-CONTROL-FILE.
001640     IF       RE-CONTROL-STATUS = '35' OR '05' OR '30'
001650              PERFORM  1010-BUILD-CONTROL-RECORD THRU 1010-EXIT
001660     END-IF.
001670     IF       RE-CONTROL-STATUS NOT = '00'
001680              DISPLAY  RE001  RE-CONTROL-STATUS
001690              GO TO    9900-ABORT-RUN.
001700     READ     RE-CONTROL-FILE.
001710     IF       RE-CONTROL-STATUS NOT = '00'
001720              DISPLAY  RE002  RE-CONTROL-STATUS
001730              GO TO    9900-ABORT-RUN.
001740     ADD      1  TO  RE-NEXT-RUN-SEQ.
001750     MOVE     RE-NEXT-RUN-SEQ  TO  RE-RUN-SEQ.
001760     MOVE     RE-TODAYS-DATE   TO  RE-RUN-DATE.
001770     OPEN     EXTEND  RE-LOG-FILE.
001780     IF       RE-LOG-STATUS = '05'
001790              CLOSE    RE-LOG-FILE
001800              OPEN     OUTPUT  RE-LOG-FILE
001810     END-IF.
001820     PERFORM  1020-WRITE-LOG-HEADER  THRU 1020-EXIT.
001830 1000-EXIT.
001840     EXIT.
001850*
001860 1010-BUILD-CONTROL-RECORD.                                       CR0293  
001870*  First-ever run for this installation - 02/11/89 & 25/04/93.
001880     MOVE     SPACES TO  RE-CONTROL-RECORD.
001890     MOVE     ZERO   TO  RE-NEXT-RUN-SEQ
001900                         RE-LAST-GOOD-RUN-DATE
001910                         RE-RULE-COUNT.
001920     SET      RE-RULE-SOURCE-NONE  TO TRUE.
001930     SET      RE-RULES-NOT-LOADED  TO TRUE.
001940     SET      RE-RUN-OK            TO TRUE.
001950     MOVE     SPACES TO  RE-OPERATOR-ID.
001960     ACCEPT   RE-OPERATOR-ID  FROM  SYSTEM-INFO.
001970     WRITE    RE-CONTROL-RECORD.
001980     MOVE     '00'  TO  RE-CONTROL-STATUS.
001990 1010-EXIT.
002000     EXIT.
002010*
002020 1020-WRITE-LOG-HEADER.
002030     MOVE     SPACES  TO  RE-LOG-RECORD.
002040     STRING   'RULE ENGINE RUN - DATE '  RE-RUN-DATE
002050              ' SEQ '                    RE-RUN-SEQ
002060              DELIMITED BY SIZE INTO RE-LOG-TEXT.
002070     WRITE    RE-LOG-RECORD.
002080 1020-EXIT.
002090     EXIT.
002100*
002110 2000-CHECK-RULE-TABLES.
002120*  No rule table has been delivered for any site to date - see
002130*  09/03/26 entry above.  This paragraph is the hook where the
002140*  rule evaluator will be PERFORMed once one exists.
002150     IF       RE-RULES-LOADED
002160              PERFORM  2010-EVALUATE-RULES    THRU 2010-EXIT
002170     ELSE
002180              PERFORM  2020-LOG-NO-RULES      THRU 2020-EXIT
002190     END-IF.
002200 2000-EXIT.
002210     EXIT.
002220*
002230 2010-EVALUATE-RULES.
002240*  RESERVED for the rule evaluator - no installation has a
002250*  rule table yet so this leg has never been exercised.
002260     CONTINUE.
002270 2010-EXIT.
002280     EXIT.
002290*
002300 2020-LOG-NO-RULES.
002310     MOVE     SPACES TO  RE-LOG-RECORD.
002320     MOVE     'NO RULE TABLES DEFINED - HOUSEKEEPING ONLY'
002330              TO  RE-LOG-TEXT.
002340     WRITE    RE-LOG-RECORD.
002350     ADD      1  TO  RE-CT-NO-RULE-RUNS.
002360 2020-EXIT.
002370     EXIT.
002380*
002390 9000-END-OF-RUN.
002400     MOVE     RE-RUN-DATE  TO  RE-LAST-GOOD-RUN-DATE.
002410     REWRITE  RE-CONTROL-RECORD.
002420     PERFORM  9010-WRITE-LOG-TRAILER  THRU 9010-EXIT.
002430     CLOSE    RE-CONTROL-FILE  RE-LOG-FILE.
002440     DISPLAY  'RE000 RULE ENGINE RUN COMPLETE'.
002450 9000-EXIT.
002460     EXIT.
002470*
002480 9010-WRITE-LOG-TRAILER.
002490     MOVE     SPACES TO  RE-LOG-RECORD.
002500     MOVE     'END OF RUN - RULES FIRED 0000000'
002510              TO  RE-LOG-TEXT.
002520     WRITE    RE-LOG-RECORD.
002530 9010-EXIT.
002540     EXIT.
002550*
002560 9900-ABORT-RUN.
002570     DISPLAY  RE-ABORT-MSG.
002580     IF       RE-CONTROL-STATUS NOT = SPACES
002590              CLOSE  RE-CONTROL-FILE.
002600     STOP     RUN.
002610 9900-EXIT.
002620     EXIT.
